000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?NOLMAP, SYMBOLS, INSPECT
000040?SAVE ALL
000050?SAVEABEND
000060?LINES 66
000070?CHECK 3
000080
000090 IDENTIFICATION DIVISION.
000100
000110 PROGRAM-ID. GEORPT0M.
000120 AUTHOR.     H-R MEISSNER.
000130 INSTALLATION. GEOTECHNIK-BAUGRUND.
000140 DATE-WRITTEN. 1986-03-02.
000150 DATE-COMPILED.
000160 SECURITY.   NICHT OEFFENTLICH.
000170
000180*****************************************************************
000190* Letzte Aenderung :: 2001-06-18
000200* Letzte Version   :: A.00.03
000210* Kurzbeschreibung :: Ergebnisliste (RESULTF) schreiben
000220*
000230* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000240*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*------------------------------------------------------------*    GR0001  
000280*A.00.00|1986-03-02| HRM | Neuerstellung (U6 Ergebnisliste)      *GR0002  
000290*------------------------------------------------------------*    GR0003  
000300*A.00.01|1997-06-20| KSR | Abschlusszeile mit Skip-Zaehler (RQ   *GR0004  
000310*       |          |     | 1963)                                 *GR0005  
000320*------------------------------------------------------------*    GR0006  
000330*A.00.02|1999-01-18| HRM | Jahr-2000: Datumsfelder geprueft      *GR0007  
000335*------------------------------------------------------------*    GR0008
000336*A.00.03|2001-06-18| KSR | Rohtextsicht LINK-RESULT fuer Fehler- *GR0009
000337*       |          |     | protokoll ergaenzt                    *GR0010
000340*----------------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* --------------------
000380* Wird von GEOGRD0M dreifach gerufen: einmal mit LINK-FUNKTION "T"
000390* (Titel/Kopf schreiben und Datei oeffnen), je Analysefall mit
000400* "D" (Detailzeilen schreiben) und abschliessend mit "E" (Ab-
000410* schlusszeile mit Anzahl verarbeitet/uebersprungen, Datei
000420* schliessen). Haelt die Datei zwischen den Aufrufen offen.
000430*
000440******************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     SWITCH-15 IS ANZEIGE-VERSION
000500         ON STATUS IS SHOW-VERSION
000510     CLASS ALPHNUM IS "0123456789"
000520                      "abcdefghijklmnopqrstuvwxyz"
000530                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000540                      " .,;-_!$%&/=*+".
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT RESULTF      ASSIGN TO RESULTF
000590            ORGANIZATION LINE SEQUENTIAL
000600            FILE STATUS  FILE-STATUS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  RESULTF.
000650 01  GEO-PRINT-ZEILE.
000651     05  GEO-PZ-DATA             PIC X(128).
000652     05  FILLER                  PIC X(004).
000660
000670 WORKING-STORAGE SECTION.
000680*----------------------------------------------------------------*
000690* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000700*----------------------------------------------------------------*
000710 01          COMP-FELDER.
000720     05      C4-ANZ              PIC S9(04) COMP.
000721     05      FILLER              PIC X(04).
000730
000740*----------------------------------------------------------------*
000750* Felder mit konstantem Inhalt: Praefix K
000760*----------------------------------------------------------------*
000770 01          KONSTANTE-FELDER.
000780     05      K-MODUL             PIC X(08) VALUE "GEORPT0M".
000781     05      FILLER              PIC X(04).
000790
000800*----------------------------------------------------------------*
000810* Conditional-Felder
000820*----------------------------------------------------------------*
000830 01          SCHALTER.
000840     05      FILE-STATUS         PIC X(02).
000850          88 FILE-OK                         VALUE "00".
000851     05      REC-STAT REDEFINES  FILE-STATUS.
000852        10   FILE-STATUS1        PIC X.
000853          88 FILE-EOF1                       VALUE "1".
000854        10                       PIC X.
000860     05      PRG-STATUS          PIC 9.
000870          88 PRG-OK                          VALUE ZERO.
000880          88 PRG-ABBRUCH                     VALUE 2.
000890     05      DATEI-OFFEN         PIC X VALUE "N".
000900          88 DATEI-IST-OFFEN                 VALUE "J".
000901     05      FILLER              PIC X(04).
000910
000920*----------------------------------------------------------------*
000930* Druckzeilen und Ergebnissatz: COPY GEORESC
000940*----------------------------------------------------------------*
000950 COPY GEORESC.
000960
000970 LINKAGE SECTION.
000980 01          LINK-REC.
000990     05      LINK-RC               PIC S9(04) COMP.
001000     05      LINK-FUNKTION         PIC X.
001010          88 LINK-FUNKTION-TITEL              VALUE "T".
001020          88 LINK-FUNKTION-DETAIL             VALUE "D".
001030          88 LINK-FUNKTION-ENDE               VALUE "E".
001040     05      LINK-HEADER-TITLE     PIC X(60).
001050     05      LINK-RESULT.
001060         10  LINK-CASE-NAME        PIC X(12).
001070         10  LINK-R-DF             PIC S9(03)V9(02).
001080         10  LINK-R-B              PIC S9(03)V9(02).
001090         10  LINK-R-L              PIC S9(03)V9(02).
001100         10  LINK-R-STRATUM-ID     PIC X(08).
001110         10  LINK-R-C1             PIC S9(04)V9(04).
001120         10  LINK-R-PHI1           PIC S9(02)V9(04).
001130         10  LINK-R-C2             PIC S9(04)V9(04).
001140         10  LINK-R-PHI2           PIC S9(02)V9(04).
001150         10  LINK-R-Q-BAR          PIC S9(05)V9(04).
001160         10  LINK-R-GAMMA-BAR      PIC S9(03)V9(04).
001165     05      LINK-RESULT-TEXT REDEFINES LINK-RESULT
001166                             PIC X(79).
001170     05      LINK-PROCESSED        PIC S9(04) COMP.
001180     05      LINK-SKIPPED          PIC S9(04) COMP.
001181     05      FILLER                PIC X(04).
001190
001200 PROCEDURE DIVISION USING LINK-REC.
001210
001220******************************************************************
001230* Steuerungs-Section
001240******************************************************************
001250 A100-STEUERUNG SECTION.
001260 A100-00.
001270     IF  SHOW-VERSION
001280         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001290         GOBACK
001300     END-IF
001310
001320     MOVE ZERO TO PRG-STATUS
001330     MOVE ZERO TO LINK-RC
001340     EVALUATE TRUE
001350        WHEN LINK-FUNKTION-TITEL
001360             PERFORM B100-TITEL-SCHREIBEN
001370        WHEN LINK-FUNKTION-DETAIL
001380             PERFORM B200-DETAIL-SCHREIBEN
001390        WHEN LINK-FUNKTION-ENDE
001400             PERFORM B300-ABSCHLUSS-SCHREIBEN
001410        WHEN OTHER
001420             SET PRG-ABBRUCH TO TRUE
001430     END-EVALUATE
001440     IF  PRG-ABBRUCH
001450         MOVE 9999 TO LINK-RC
001460     END-IF
001470     GOBACK
001480     .
001490 A100-99.
001500     EXIT.
001510
001520******************************************************************
001530* U6 - Titelzeile, Leerzeile und Spaltenkoepfe schreiben
001540******************************************************************
001550 B100-TITEL-SCHREIBEN SECTION.
001560 B100-00.
001570     OPEN OUTPUT RESULTF
001580     IF  NOT FILE-OK
001590         DISPLAY "GEORPT0M: RESULTF Oeffnen fehlgeschlagen"
001600         SET PRG-ABBRUCH TO TRUE
001610         EXIT SECTION
001620     END-IF
001630     SET DATEI-IST-OFFEN TO TRUE
001640
001650     MOVE SPACES           TO GEO-PRINT-TITLE
001660     MOVE LINK-HEADER-TITLE TO GEO-PT-TITLE
001670     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-TITLE
001680
001690     MOVE SPACES TO GEO-PRINT-ZEILE
001700     WRITE GEO-PRINT-ZEILE
001710
001720     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-HEADER
001730     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-HEADER2
001740     .
001750 B100-99.
001760     EXIT.
001770
001780******************************************************************
001790* U6 - Detailzeilen je Analysefall (zwei Druckzeilen pro Fall)
001800******************************************************************
001810 B200-DETAIL-SCHREIBEN SECTION.
001820 B200-00.
001830     MOVE SPACES          TO GEO-PRINT-DETAIL
001840     MOVE LINK-CASE-NAME  TO GEO-PD-CASE
001850     MOVE LINK-R-DF       TO GEO-PD-DF
001860     MOVE LINK-R-B        TO GEO-PD-B
001870     MOVE LINK-R-L        TO GEO-PD-L
001880     MOVE LINK-R-STRATUM-ID TO GEO-PD-STRATUM
001890     MOVE LINK-R-C1       TO GEO-PD-C1
001900     MOVE LINK-R-PHI1     TO GEO-PD-PHI1
001910     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-DETAIL
001920
001930     MOVE SPACES          TO GEO-PRINT-DETAIL2
001940     MOVE LINK-R-C2       TO GEO-PD2-C2
001950     MOVE LINK-R-PHI2     TO GEO-PD2-PHI2
001960     MOVE LINK-R-Q-BAR    TO GEO-PD2-QBAR
001970     MOVE LINK-R-GAMMA-BAR TO GEO-PD2-GAMMA
001980     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-DETAIL2
001990     .
002000 B200-99.
002010     EXIT.
002020
002030******************************************************************
002040* U6 - Abschlusszeile und Datei schliessen
002050******************************************************************
002060 B300-ABSCHLUSS-SCHREIBEN SECTION.
002070 B300-00.
002080     MOVE SPACES         TO GEO-PRINT-TOTAL
002090     MOVE LINK-PROCESSED TO GEO-PT-PROCESSED
002100     MOVE LINK-SKIPPED   TO GEO-PT-SKIPPED
002110     WRITE GEO-PRINT-ZEILE FROM GEO-PRINT-TOTAL
002120
002130     CLOSE RESULTF
002140     SET DATEI-IST-OFFEN TO FALSE
002150     .
002160 B300-99.
002170     EXIT.
002180
