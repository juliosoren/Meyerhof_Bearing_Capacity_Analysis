000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?NOLMAP, SYMBOLS, INSPECT
000040?SAVE ALL
000050?SAVEABEND
000060?LINES 66
000070?CHECK 3
000080
000090 IDENTIFICATION DIVISION.
000100
000110 PROGRAM-ID. GEOCAL0M.
000120 AUTHOR.     H-R MEISSNER.
000130 INSTALLATION. GEOTECHNIK-BAUGRUND.
000140 DATE-WRITTEN. 1986-02-21.
000150 DATE-COMPILED.
000160 SECURITY.   NICHT OEFFENTLICH.
000170
000180*****************************************************************
000190* Letzte Aenderung :: 2001-06-25
000200* Letzte Version   :: A.00.03
000210* Kurzbeschreibung :: Schichtsuche und wirksame Auflast je Fall
000220*
000230* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000240*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*------------------------------------------------------------*    GC0001
000280*A.00.00|1986-02-21| HRM | Neuerstellung (U1/U2/U3)              *GC0002
000290*------------------------------------------------------------*    GC0003
000300*A.00.01|1991-07-03| KSR | Dreifallkorrektur GWL eingebaut       *GC0004
000310*       |          |     | (RQ 2249) - gamma-bar letzte Schicht  *GC0005
000320*------------------------------------------------------------*    GC0006
000330*A.00.02|1999-01-18| HRM | Jahr-2000: Datumsfelder geprueft      *GC0007
000335*------------------------------------------------------------*    GC0008
000336*A.00.03|2001-06-25| KSR | RQ 4471-Folge: Schichtsuche bei vollem*GC0009
000337*       |          |     | Kreuzprodukt aus GEOGRD0 bestaetigt,  *GC0010
000338*       |          |     | Q-BAR-Rundung erneut durchgeprueft    *GC0011
000339*----------------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* --------------------
000380* Wird je Untersuchungsfall (Df/B/L) von GEOGRD0M gerufen. Sucht
000390* die Gruendungsschicht (U1), liefert c1/phi1 und c2/phi2 der
000400* Nachbarschicht (U2) und ermittelt die wirksame Auflast q-quer
000410* und das wirksame Wichte gamma-quer unter GWL-Korrektur (U3).
000420* Wird keine Schicht gefunden, liefert LINK-GEFUNDEN = "N" und
000430* der Fall ist vom Aufrufer zu uebergehen.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 WORKING-STORAGE SECTION.
000640*----------------------------------------------------------------*
000650* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000660*----------------------------------------------------------------*
000670 01          COMP-FELDER.
000680     05      C4-ANZ              PIC S9(04) COMP.
000690     05      C4-I1               PIC S9(04) COMP.
000691     05      FILLER              PIC X(04).
000700
000710*----------------------------------------------------------------*
000720* Felder mit konstantem Inhalt: Praefix K
000730*----------------------------------------------------------------*
000740 01          KONSTANTE-FELDER.
000750     05      K-MODUL             PIC X(08) VALUE "GEOCAL0M".
000760     05      K-WASSER            PIC S9(03)V9(02) VALUE 9.81.
000761     05      FILLER              PIC X(04).
000770
000780*----------------------------------------------------------------*
000790* Conditional-Felder
000800*----------------------------------------------------------------*
000810 01          SCHALTER.
000820     05      PRG-STATUS          PIC 9.
000830          88 PRG-OK                          VALUE ZERO.
000840          88 PRG-ABBRUCH                     VALUE 2.
000850     05      SCHICHT-GEFUNDEN    PIC X VALUE "N".
000860          88 SCHICHT-IST-GEFUNDEN            VALUE "J".
000861     05      FILLER              PIC X(04).
000870
000880*----------------------------------------------------------------*
000890* weitere Arbeitsfelder: Praefix W
000900*----------------------------------------------------------------*
000910 01          WORK-FELDER.
000920     05      W-TREFFER-IDX       PIC S9(04) COMP VALUE ZERO.
000930     05      W-SLICE             PIC S9(05)V9(04).
000935     05      W-SLICE-X REDEFINES W-SLICE
000936                             PIC X(09).
000940     05      W-H-MOIST           PIC S9(05)V9(04).
000950     05      W-H-SUB             PIC S9(05)V9(04).
000960     05      W-GAMMA-MOIST       PIC S9(03)V9(04).
000965     05      W-GAMMA-MOIST-X REDEFINES W-GAMMA-MOIST
000966                             PIC X(07).
000970     05      W-GAMMA-SUB         PIC S9(03)V9(04).
000975     05      W-GAMMA-SUB-X REDEFINES W-GAMMA-SUB
000976                             PIC X(07).
000977     05      FILLER              PIC X(04).
000980
000990 LINKAGE SECTION.
001000 01          LINK-REC.
001010     05      LINK-RC              PIC S9(04) COMP.
001020     05      LINK-GEFUNDEN        PIC X.
001030          88 LINK-IST-GEFUNDEN                VALUE "J".
001040     05      LINK-DF               PIC S9(03)V9(02).
001050     05      LINK-B                PIC S9(03)V9(02).
001060     05      LINK-GWL              PIC S9(03)V9(02).
001070     05      LINK-STRATUM-ANZ      PIC S9(04) COMP.
001080     05      LINK-STRATUM OCCURS 50 TIMES
001090                          INDEXED BY LINK-ST-IDX.
001100         10  LINK-ST-ID           PIC X(08).
001110         10  LINK-ST-DESC         PIC X(30).
001120         10  LINK-ST-INITIAL      PIC S9(03)V9(02).
001130         10  LINK-ST-FINAL        PIC S9(03)V9(02).
001140         10  LINK-ST-GAMMA-MOIST  PIC S9(03)V9(02).
001150         10  LINK-ST-GAMMA-SAT    PIC S9(03)V9(02).
001160         10  LINK-ST-COHESION     PIC S9(04)V9(04).
001170         10  LINK-ST-PHI          PIC S9(02)V9(04).
001180     05      LINK-R-STRATUM-ID     PIC X(08).
001190     05      LINK-R-C1             PIC S9(04)V9(04).
001200     05      LINK-R-PHI1           PIC S9(02)V9(04).
001210     05      LINK-R-C2             PIC S9(04)V9(04).
001220     05      LINK-R-PHI2           PIC S9(02)V9(04).
001230     05      LINK-R-Q-BAR          PIC S9(05)V9(04).
001240     05      LINK-R-GAMMA-BAR      PIC S9(03)V9(04).
001241     05      FILLER               PIC X(04).
001250
001260 PROCEDURE DIVISION USING LINK-REC.
001270
001280******************************************************************
001290* Steuerungs-Section
001300******************************************************************
001310 A100-STEUERUNG SECTION.
001320 A100-00.
001330     IF  SHOW-VERSION
001340         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001350         GOBACK
001360     END-IF
001370
001380     MOVE ZERO TO PRG-STATUS
001390     SET SCHICHT-GEFUNDEN TO "N"
001400     PERFORM B100-VERARBEITUNG
001410     PERFORM B090-ENDE
001420     MOVE ZERO TO LINK-RC
001430     GOBACK
001440     .
001450 A100-99.
001460     EXIT.
001470
001480******************************************************************
001490* Verarbeitung: U1 Schichtsuche, U2 Parameter, U3 Auflast
001500******************************************************************
001510 B100-VERARBEITUNG SECTION.
001520 B100-00.
001530     PERFORM C100-SCHICHT-SUCHEN
001540     IF  SCHICHT-IST-GEFUNDEN
001550         PERFORM C200-PARAMETER-UEBERNEHMEN
001560         PERFORM C300-QBAR-AUFBAUEN
001570     END-IF
001580     .
001590 B100-99.
001600     EXIT.
001610
001620******************************************************************
001630* Nachlauf: Rueckgabe-Flag setzen
001640******************************************************************
001650 B090-ENDE SECTION.
001660 B090-00.
001670     MOVE SCHICHT-GEFUNDEN TO LINK-GEFUNDEN
001680     .
001690 B090-99.
001700     EXIT.
001710
001720******************************************************************
001730* U1 - Schichtsuche: INITIAL-DEPTH <= Df < FINAL-DEPTH, erster
001740* Treffer in Tabellenreihenfolge (oben nach unten)
001750******************************************************************
001760 C100-SCHICHT-SUCHEN SECTION.
001770 C100-00.
001780     MOVE ZERO TO W-TREFFER-IDX
001790     PERFORM C110-SCHICHT-PRUEFEN
001800             VARYING C4-I1 FROM 1 BY 1
001810             UNTIL C4-I1 > LINK-STRATUM-ANZ
001820                OR SCHICHT-IST-GEFUNDEN
001830     .
001840 C100-99.
001850     EXIT.
001860
001870 C110-SCHICHT-PRUEFEN.
001880     SET LINK-ST-IDX TO C4-I1
001890     IF  LINK-DF NOT LESS THAN LINK-ST-INITIAL(LINK-ST-IDX)
001900     AND LINK-DF LESS THAN LINK-ST-FINAL(LINK-ST-IDX)
001910         SET SCHICHT-IST-GEFUNDEN TO TRUE
001920         MOVE C4-I1 TO W-TREFFER-IDX
001930     END-IF
001940     .
001950
001960******************************************************************
001970* U2 - Schichtkennwerte der Gruendungsschicht und der naechsten
001980* Schicht uebernehmen (Fallback: letzte Schicht wiederholt sich)
001990******************************************************************
002000 C200-PARAMETER-UEBERNEHMEN SECTION.
002010 C200-00.
002020     SET LINK-ST-IDX TO W-TREFFER-IDX
002030     MOVE LINK-ST-ID(LINK-ST-IDX)  TO LINK-R-STRATUM-ID
002040     MOVE LINK-ST-COHESION(LINK-ST-IDX) TO LINK-R-C1
002050     MOVE LINK-ST-PHI(LINK-ST-IDX)      TO LINK-R-PHI1
002060
002070     IF  W-TREFFER-IDX < LINK-STRATUM-ANZ
002080         SET LINK-ST-IDX UP BY 1
002090         MOVE LINK-ST-COHESION(LINK-ST-IDX) TO LINK-R-C2
002100         MOVE LINK-ST-PHI(LINK-ST-IDX)      TO LINK-R-PHI2
002110     ELSE
002120         MOVE LINK-R-C1   TO LINK-R-C2
002130         MOVE LINK-R-PHI1 TO LINK-R-PHI2
002140     END-IF
002150     .
002160 C200-99.
002170     EXIT.
002180
002190******************************************************************
002200* U3 - wirksame Auflast q-quer aufbauen (Schicht fuer Schicht)
002210* und wirksames Wichte gamma-quer der letzten Schicht bestimmen
002220******************************************************************
002230 C300-QBAR-AUFBAUEN SECTION.
002240 C300-00.
002250     MOVE ZERO TO LINK-R-Q-BAR
002260     PERFORM C310-SCHICHT-ANTEIL
002270             VARYING C4-I1 FROM 1 BY 1
002280             UNTIL C4-I1 > LINK-STRATUM-ANZ
002290     PERFORM C320-GAMMABAR-BESTIMMEN
002300     .
002310 C300-99.
002320     EXIT.
002330
002340 C310-SCHICHT-ANTEIL.
002350     SET LINK-ST-IDX TO C4-I1
002360     IF  LINK-ST-FINAL(LINK-ST-IDX) NOT GREATER THAN LINK-DF
002370         COMPUTE W-SLICE = LINK-ST-FINAL(LINK-ST-IDX) -
002380                            LINK-ST-INITIAL(LINK-ST-IDX)
002390     ELSE
002400         IF  LINK-ST-INITIAL(LINK-ST-IDX) NOT GREATER THAN LINK-DF
002410             COMPUTE W-SLICE = LINK-DF -
002420                                LINK-ST-INITIAL(LINK-ST-IDX)
002430         ELSE
002440             MOVE ZERO TO W-SLICE
002450         END-IF
002460     END-IF
002470
002480     IF  W-SLICE > ZERO
002490         MOVE LINK-ST-GAMMA-MOIST(LINK-ST-IDX) TO W-GAMMA-MOIST
002500         COMPUTE W-GAMMA-SUB =
002510                 LINK-ST-GAMMA-SAT(LINK-ST-IDX) - K-WASSER
002520         PERFORM C311-ANTEIL-ZUSCHLAGEN
002530     END-IF
002540     .
002550
002560 C311-ANTEIL-ZUSCHLAGEN.
002570     IF  LINK-GWL NOT LESS THAN LINK-DF
002580         COMPUTE LINK-R-Q-BAR ROUNDED =
002590                 LINK-R-Q-BAR + W-SLICE * W-GAMMA-MOIST
002600     ELSE
002610         IF  LINK-GWL NOT GREATER THAN
002620                          LINK-ST-INITIAL(LINK-ST-IDX)
002630             COMPUTE LINK-R-Q-BAR ROUNDED =
002640                     LINK-R-Q-BAR + W-SLICE * W-GAMMA-SUB
002650         ELSE
002660             COMPUTE W-H-MOIST =
002670                     LINK-GWL - LINK-ST-INITIAL(LINK-ST-IDX)
002680             IF  W-H-MOIST < ZERO
002690                 MOVE ZERO TO W-H-MOIST
002700             END-IF
002710             IF  W-H-MOIST > W-SLICE
002720                 MOVE W-SLICE TO W-H-MOIST
002730             END-IF
002740             COMPUTE W-H-SUB = W-SLICE - W-H-MOIST
002750             COMPUTE LINK-R-Q-BAR ROUNDED =
002760                     LINK-R-Q-BAR + W-H-MOIST * W-GAMMA-MOIST
002770                                  + W-H-SUB   * W-GAMMA-SUB
002780         END-IF
002790     END-IF
002800     .
002810
002820******************************************************************
002830* U3 - gamma-quer: ueber GWL-Lage zur Gruendungssohle und Breite
002840* B, auf Basis der zuletzt bearbeiteten Schicht (gewollt so)
002850******************************************************************
002860 C320-GAMMABAR-BESTIMMEN SECTION.
002870 C320-00.
002880     IF  LINK-GWL < LINK-DF
002890         MOVE W-GAMMA-SUB TO LINK-R-GAMMA-BAR
002900     ELSE
002910         IF  (LINK-GWL - LINK-DF) < LINK-B
002920             COMPUTE LINK-R-GAMMA-BAR ROUNDED =
002930                     W-GAMMA-SUB +
002940                     ((LINK-GWL - LINK-DF) / LINK-B) *
002950                     (W-GAMMA-MOIST - W-GAMMA-SUB)
002960         ELSE
002970             MOVE W-GAMMA-MOIST TO LINK-R-GAMMA-BAR
002980         END-IF
002990     END-IF
003000     .
003010 C320-99.
003020     EXIT.
003030
