000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?SEARCH  =GEOASM0M
000040?SEARCH  =GEOFIT0M
000050?SEARCH  =GEOCAL0M
000060?SEARCH  =GEORPT0M
000070?NOLMAP, SYMBOLS, INSPECT
000080?SAVE ALL
000090?SAVEABEND
000100?LINES 66
000110?CHECK 3
000120
000130 IDENTIFICATION DIVISION.
000140
000150 PROGRAM-ID. GEOGRD0M.
000160 AUTHOR.     H-R MEISSNER.
000170 INSTALLATION. GEOTECHNIK-BAUGRUND.
000180 DATE-WRITTEN. 1986-03-09.
000190 DATE-COMPILED.
000200 SECURITY.   NICHT OEFFENTLICH.
000210
000220*****************************************************************
000230* Letzte Aenderung :: 2001-05-30
000240* Letzte Version   :: A.00.03
000250* Kurzbeschreibung :: Hauptlauf Grundbruchvoranalyse (Raster+Fund)
000260*
000270* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000280*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000290*-------|----------|-----|---------------------------------------*GG0001  
000300*A.00.00|1986-03-09| HRM | Neuerstellung, ruft GEOASM0/GEOFIT0/  *GG0002  
000310*       |          |     | GEOCAL0/GEORPT0 auf                   *GG0003  
000320*-------|----------|-----|---------------------------------------*GG0004  
000330*A.00.01|1994-11-09| KSR  | BETA/THETA durchgereicht (werden noch*GG0005  
000340*       |          |     | nicht ausgewertet, nur Schnittstelle) *GG0006  
000350*-------|----------|-----|---------------------------------------*GG0007  
000360*A.00.02|1999-01-18| HRM | Jahr-2000: Datumsfelder geprueft      *GG0008  
000370*-------|----------|-----|---------------------------------------*GG0009  
000380*A.00.03|2001-05-30| KSR | RQ 4471: Rasterpass ueber vollen      *GG0010  
000390*       |          |     | Kreuzprodukt DF x B x L (neue L-Tab.) *GG0011  
000400*       |          |     | aus GEOASM0)                          *GG0012  
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450* Liest ueber GEOASM0M die Schichten-, Parameter- und Rasterdaten
000460* (DF-, B- und L-Werte) und ueber GEOFIT0M die Fundamenttabelle.
000470* Fuehrt dann zwei Durchlaeufe durch:
000480*
000490*   Rasterpass   - fuer jede Kombination DF x B x L aus den vom
000500*                  GEOASM0M gelieferten Tabellen wird GEOCAL0M
000510*                  (U1-U3) gerufen und ein Ergebnissatz erzeugt
000520*   Fundamentpass - fuer jeden Fundamentsatz aus GEOFIT0M wird
000530*                  GEOCAL0M mit dessen eigenen DF/B/L gerufen
000540*
000550* Faelle ohne gefundene Schicht werden mitgezaehlt, aber nicht
000560* gedruckt (siehe GEOCAL0M LINK-GEFUNDEN). Ausgabe ueber GEORPT0M
000570* auf die Ergebnisliste RESULTF.
000580*
000590******************************************************************
000600
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     SWITCH-15 IS ANZEIGE-VERSION
000650         ON STATUS IS SHOW-VERSION
000660     CLASS ALPHNUM IS "0123456789"
000670                      "abcdefghijklmnopqrstuvwxyz"
000680                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000690                      " .,;-_!$%&/=*+".
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760
000770 WORKING-STORAGE SECTION.
000780*----------------------------------------------------------------*
000790* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000800*----------------------------------------------------------------*
000810 01          COMP-FELDER.
000820     05      C4-DF-IDX           PIC S9(04) COMP.
000830     05      C4-B-IDX            PIC S9(04) COMP.
000840     05      C4-L-IDX            PIC S9(04) COMP.
000850     05      C4-FT-IDX           PIC S9(04) COMP.
000860     05      C4-GRIDNR           PIC S9(04) COMP.
000870     05      C9-PROCESSED        PIC S9(09) COMP.
000880     05      C9-SKIPPED          PIC S9(09) COMP.
000881     05      FILLER              PIC X(04).
000890
000900*----------------------------------------------------------------*
000910* Display-Felder: Praefix D
000920*----------------------------------------------------------------*
000930 01          DISPLAY-FELDER.
000940     05      D-GRIDNR             PIC 9(04).
000941     05      FILLER               PIC X(04).
000950
000960*----------------------------------------------------------------*
000970* Felder mit konstantem Inhalt: Praefix K
000980*----------------------------------------------------------------*
000990 01          KONSTANTE-FELDER.
001000     05      K-MODUL             PIC X(08) VALUE "GEOGRD0M".
001001     05      FILLER              PIC X(04).
001010
001020*----------------------------------------------------------------*
001030* Conditional-Felder
001040*----------------------------------------------------------------*
001050 01          SCHALTER.
001060     05      PRG-STATUS          PIC 9.
001070          88 PRG-OK                          VALUE ZERO.
001080          88 PRG-ABBRUCH                     VALUE 2.
001081     05      FILLER              PIC X(04).
001090
001100*----------------------------------------------------------------*
001110* weitere Arbeitsfelder
001120*----------------------------------------------------------------*
001130 01          WORK-FELDER.
001140     05      W-GRIDNAME          PIC X(12).
001150     05      W-GRIDNAME-NUM REDEFINES W-GRIDNAME.
001160         10  W-GN-PREFIX          PIC X(01).
001170         10  W-GN-NUM             PIC X(11).
001180     05      W-L-WERT            PIC S9(03)V9(02).
001190     05      W-L-WERT-X REDEFINES W-L-WERT
001200                             PIC X(05).
001205     05      FILLER              PIC X(04).
001210
001220*----------------------------------------------------------------*
001230* Schnittstelle zu GEOASM0M - Schichten, Parameter, Rasterwerte
001240*----------------------------------------------------------------*
001250 01          ASM-LINK-REC.
001260     05      ASM-LINK-RC          PIC S9(04) COMP.
001270     05      ASM-HEADER-TITLE     PIC X(60).
001280     05      ASM-DESIGN-CODE      PIC X(20).
001290     05      ASM-GWL              PIC S9(03)V9(02).
001300     05      ASM-BETA             PIC S9(03)V9(02).
001310     05      ASM-THETA            PIC S9(03)V9(02).
001320     05      ASM-STRATUM-ANZ      PIC S9(04) COMP.
001330     05      ASM-STRATUM OCCURS 50 TIMES
001340                         INDEXED BY ASM-ST-IDX.
001350         10  ASM-ST-ID            PIC X(08).
001360         10  ASM-ST-DESC          PIC X(30).
001370         10  ASM-ST-INITIAL       PIC S9(03)V9(02).
001380         10  ASM-ST-FINAL         PIC S9(03)V9(02).
001390         10  ASM-ST-GAMMA-MOIST   PIC S9(03)V9(02).
001400         10  ASM-ST-GAMMA-SAT     PIC S9(03)V9(02).
001410         10  ASM-ST-COHESION      PIC S9(04)V9(04).
001420         10  ASM-ST-PHI           PIC S9(02)V9(04).
001430     05      ASM-DF-ANZ           PIC S9(04) COMP.
001440     05      ASM-DF-TAB OCCURS 20 TIMES
001450                        INDEXED BY ASM-DF-IDX
001460                        PIC S9(03)V9(02).
001470     05      ASM-B-ANZ            PIC S9(04) COMP.
001480     05      ASM-B-TAB OCCURS 20 TIMES
001490                       INDEXED BY ASM-B-IDX
001500                       PIC S9(03)V9(02).
001510     05      ASM-L-ANZ            PIC S9(04) COMP.
001520     05      ASM-L-TAB OCCURS 120 TIMES
001530                       INDEXED BY ASM-L-IDX
001540                       PIC S9(03)V9(04).
001541     05      FILLER               PIC X(04).
001550
001560*----------------------------------------------------------------*
001570* Schnittstelle zu GEOFIT0M - Fundamenttabelle
001580*----------------------------------------------------------------*
001590 01          FIT-LINK-REC.
001600     05      FIT-LINK-RC          PIC S9(04) COMP.
001610     05      FIT-FOOTING-ANZ      PIC S9(04) COMP.
001620     05      FIT-FOOTING OCCURS 100 TIMES
001630                         INDEXED BY FIT-FT-IDX.
001640         10  FIT-FT-NAME          PIC X(12).
001650         10  FIT-FT-BASE          PIC S9(03)V9(02).
001660         10  FIT-FT-LENGTH        PIC S9(03)V9(02).
001670         10  FIT-FT-DEPTH         PIC S9(03)V9(02).
001680         10  FIT-FT-LOAD          PIC S9(07)V9(02).
001681     05      FILLER               PIC X(04).
001690
001700*----------------------------------------------------------------*
001710* Schnittstelle zu GEOCAL0M - Schichtsuche und U1-U3 je Fall
001720*----------------------------------------------------------------*
001730 01          CAL-LINK-REC.
001740     05      CAL-LINK-RC          PIC S9(04) COMP.
001750     05      CAL-GEFUNDEN         PIC X.
001760          88 CAL-IST-GEFUNDEN                VALUE "J".
001770     05      CAL-DF               PIC S9(03)V9(02).
001780     05      CAL-B                PIC S9(03)V9(02).
001790     05      CAL-GWL              PIC S9(03)V9(02).
001800     05      CAL-STRATUM-ANZ      PIC S9(04) COMP.
001810     05      CAL-STRATUM OCCURS 50 TIMES
001820                         INDEXED BY CAL-ST-IDX.
001830         10  CAL-ST-ID            PIC X(08).
001840         10  CAL-ST-DESC          PIC X(30).
001850         10  CAL-ST-INITIAL       PIC S9(03)V9(02).
001860         10  CAL-ST-FINAL         PIC S9(03)V9(02).
001870         10  CAL-ST-GAMMA-MOIST   PIC S9(03)V9(02).
001880         10  CAL-ST-GAMMA-SAT     PIC S9(03)V9(02).
001890         10  CAL-ST-COHESION      PIC S9(04)V9(04).
001900         10  CAL-ST-PHI           PIC S9(02)V9(04).
001910     05      CAL-R-STRATUM-ID     PIC X(08).
001920     05      CAL-R-C1             PIC S9(04)V9(04).
001930     05      CAL-R-PHI1           PIC S9(02)V9(04).
001940     05      CAL-R-C2             PIC S9(04)V9(04).
001950     05      CAL-R-PHI2           PIC S9(02)V9(04).
001960     05      CAL-R-Q-BAR          PIC S9(05)V9(04).
001970     05      CAL-R-GAMMA-BAR      PIC S9(03)V9(04).
001971     05      FILLER               PIC X(04).
001980
001990*----------------------------------------------------------------*
002000* Schnittstelle zu GEORPT0M - Titel/Detail/Abschluss drucken
002010*----------------------------------------------------------------*
002020 01          RPT-LINK-REC.
002030     05      RPT-LINK-RC          PIC S9(04) COMP.
002040     05      RPT-FUNKTION         PIC X.
002050          88 RPT-FUNKTION-TITEL               VALUE "T".
002060          88 RPT-FUNKTION-DETAIL              VALUE "D".
002070          88 RPT-FUNKTION-ENDE                VALUE "E".
002080     05      RPT-HEADER-TITLE      PIC X(60).
002090     05      RPT-RESULT.
002100         10  RPT-CASE-NAME         PIC X(12).
002110         10  RPT-R-DF              PIC S9(03)V9(02).
002120         10  RPT-R-B               PIC S9(03)V9(02).
002130         10  RPT-R-L               PIC S9(03)V9(02).
002140         10  RPT-R-STRATUM-ID      PIC X(08).
002150         10  RPT-R-C1              PIC S9(04)V9(04).
002160         10  RPT-R-PHI1            PIC S9(02)V9(04).
002170         10  RPT-R-C2              PIC S9(04)V9(04).
002180         10  RPT-R-PHI2            PIC S9(02)V9(04).
002190         10  RPT-R-Q-BAR           PIC S9(05)V9(04).
002200         10  RPT-R-GAMMA-BAR       PIC S9(03)V9(04).
002210     05      RPT-RESULT-TEXT REDEFINES RPT-RESULT
002220                             PIC X(79).
002230     05      RPT-PROCESSED         PIC S9(04) COMP.
002240     05      RPT-SKIPPED           PIC S9(04) COMP.
002241     05      FILLER                PIC X(04).
002250
002260 PROCEDURE DIVISION.
002270
002280******************************************************************
002290* Steuerungs-Section
002300******************************************************************
002310 A100-STEUERUNG SECTION.
002320 A100-00.
002330     IF  SHOW-VERSION
002340         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002350         STOP RUN
002360     END-IF
002370
002380     PERFORM B000-VORLAUF
002390     IF  PRG-ABBRUCH
002400         CONTINUE
002410     ELSE
002420         PERFORM B100-VERARBEITUNG
002430     END-IF
002440     PERFORM B090-ENDE
002450     STOP RUN
002460     .
002470 A100-99.
002480     EXIT.
002490
002500******************************************************************
002510* Vorlauf - Baugrund-, Parameter- und Fundamentdaten beschaffen
002520******************************************************************
002530 B000-VORLAUF SECTION.
002540 B000-00.
002550     MOVE ZERO       TO PRG-STATUS
002560     MOVE ZERO       TO C9-PROCESSED
002570     MOVE ZERO       TO C9-SKIPPED
002580     MOVE ZERO       TO C4-GRIDNR
002590
002600     CALL "GEOASM0M"  USING ASM-LINK-REC
002610     IF  ASM-LINK-RC NOT = ZERO
002620         DISPLAY "GEOGRD0M: GEOASM0M RC=" ASM-LINK-RC
002630         SET PRG-ABBRUCH TO TRUE
002640         EXIT SECTION
002650     END-IF
002660
002670     CALL "GEOFIT0M"  USING FIT-LINK-REC
002680     IF  FIT-LINK-RC NOT = ZERO
002690         DISPLAY "GEOGRD0M: GEOFIT0M RC=" FIT-LINK-RC
002700         SET PRG-ABBRUCH TO TRUE
002710         EXIT SECTION
002720     END-IF
002730
002740     MOVE ASM-HEADER-TITLE   TO RPT-HEADER-TITLE
002750     SET RPT-FUNKTION-TITEL  TO TRUE
002760     CALL "GEORPT0M"  USING RPT-LINK-REC
002770     IF  RPT-LINK-RC NOT = ZERO
002780         DISPLAY "GEOGRD0M: GEORPT0M (Titel) RC=" RPT-LINK-RC
002790         SET PRG-ABBRUCH TO TRUE
002800     END-IF
002810     .
002820 B000-99.
002830     EXIT.
002840
002850******************************************************************
002860* Nachlauf - Abschlusszeile drucken lassen
002870******************************************************************
002880 B090-ENDE SECTION.
002890 B090-00.
002900     IF  PRG-ABBRUCH
002910         DISPLAY ">>> ABBRUCH !!! <<<"
002920         EXIT SECTION
002930     END-IF
002940
002950     SET RPT-FUNKTION-ENDE TO TRUE
002960     MOVE C9-PROCESSED    TO RPT-PROCESSED
002970     MOVE C9-SKIPPED      TO RPT-SKIPPED
002980     CALL "GEORPT0M"  USING RPT-LINK-REC
002990     IF  RPT-LINK-RC NOT = ZERO
003000         DISPLAY "GEOGRD0M: GEORPT0M (Abschluss) RC=" RPT-LINK-RC
003010     END-IF
003020     .
003030 B090-99.
003040     EXIT.
003050
003060******************************************************************
003070* Verarbeitung - Rasterpass und Fundamentpass
003080******************************************************************
003090 B100-VERARBEITUNG SECTION.
003100 B100-00.
003110     PERFORM C100-RASTERPASS
003120     PERFORM C200-FUNDAMENTPASS
003130     .
003140 B100-99.
003150     EXIT.
003160
003170******************************************************************
003180* Rasterpass - volles Kreuzprodukt DF x B x L
003190******************************************************************
003200 C100-RASTERPASS SECTION.
003210 C100-00.
003220     PERFORM C110-DF-SCHLEIFE
003230             VARYING C4-DF-IDX FROM 1 BY 1
003240             UNTIL C4-DF-IDX > ASM-DF-ANZ
003250     .
003260 C100-99.
003270     EXIT.
003280
003290 C110-DF-SCHLEIFE SECTION.
003300 C110-00.
003310     PERFORM C120-B-SCHLEIFE
003320             VARYING C4-B-IDX FROM 1 BY 1
003330             UNTIL C4-B-IDX > ASM-B-ANZ
003340     .
003350 C110-99.
003360     EXIT.
003370
003380 C120-B-SCHLEIFE SECTION.
003390 C120-00.
003400     PERFORM C130-L-SCHLEIFE
003410             VARYING C4-L-IDX FROM 1 BY 1
003420             UNTIL C4-L-IDX > ASM-L-ANZ
003430     .
003440 C120-99.
003450     EXIT.
003460
003470 C130-L-SCHLEIFE SECTION.
003480 C130-00.
003490     ADD 1 TO C4-GRIDNR
003500     MOVE C4-GRIDNR  TO D-GRIDNR
003510     MOVE SPACES     TO W-GRIDNAME
003520     STRING "G" DELIMITED BY SIZE,
003530            D-GRIDNR DELIMITED BY SIZE
003540         INTO W-GRIDNAME
003550     MOVE ASM-DF-TAB(C4-DF-IDX) TO CAL-DF
003560     MOVE ASM-B-TAB(C4-B-IDX)   TO CAL-B
003570     MOVE ASM-L-TAB(C4-L-IDX)   TO W-L-WERT
003580     PERFORM D100-FALL-BERECHNEN
003590     .
003600 C130-99.
003610     EXIT.
003620
003630******************************************************************
003640* Fundamentpass - je Fundamentsatz aus GEOFIT0M
003650******************************************************************
003660 C200-FUNDAMENTPASS SECTION.
003670 C200-00.
003680     PERFORM C210-FUNDAMENT-SCHLEIFE
003690             VARYING C4-FT-IDX FROM 1 BY 1
003700             UNTIL C4-FT-IDX > FIT-FOOTING-ANZ
003710     .
003720 C200-99.
003730     EXIT.
003740
003750 C210-FUNDAMENT-SCHLEIFE SECTION.
003760 C210-00.
003770     MOVE FIT-FT-NAME(C4-FT-IDX)   TO W-GRIDNAME
003780     MOVE FIT-FT-DEPTH(C4-FT-IDX)  TO CAL-DF
003790     MOVE FIT-FT-BASE(C4-FT-IDX)   TO CAL-B
003800     MOVE FIT-FT-LENGTH(C4-FT-IDX) TO W-L-WERT
003810     PERFORM D100-FALL-BERECHNEN
003820     .
003830 C210-99.
003840     EXIT.
003850
003860******************************************************************
003870* Einzelfall - GEOCAL0M (U1-U3) rufen, Ergebnis weiterreichen
003880******************************************************************
003890 D100-FALL-BERECHNEN SECTION.
003900 D100-00.
003910     MOVE ASM-GWL          TO CAL-GWL
003920     MOVE ASM-STRATUM-ANZ  TO CAL-STRATUM-ANZ
003930     PERFORM D110-SCHICHTEN-KOPIEREN
003940             VARYING ASM-ST-IDX FROM 1 BY 1
003950             UNTIL ASM-ST-IDX > ASM-STRATUM-ANZ
003960
003970     CALL "GEOCAL0M"  USING CAL-LINK-REC
003980     IF  CAL-LINK-RC NOT = ZERO
003990         DISPLAY "GEOGRD0M: GEOCAL0M RC=" CAL-LINK-RC
004000         SET PRG-ABBRUCH TO TRUE
004010         EXIT SECTION
004020     END-IF
004030
004040     IF  CAL-IST-GEFUNDEN
004050         ADD 1 TO C9-PROCESSED
004060         PERFORM D120-ERGEBNIS-SCHREIBEN
004070     ELSE
004080         ADD 1 TO C9-SKIPPED
004090     END-IF
004100     .
004110 D100-99.
004120     EXIT.
004130
004140 D110-SCHICHTEN-KOPIEREN SECTION.
004150 D110-00.
004160     SET CAL-ST-IDX TO ASM-ST-IDX
004170     MOVE ASM-ST-ID(ASM-ST-IDX)      TO CAL-ST-ID(CAL-ST-IDX)
004180     MOVE ASM-ST-DESC(ASM-ST-IDX)    TO CAL-ST-DESC(CAL-ST-IDX)
004190     MOVE ASM-ST-INITIAL(ASM-ST-IDX) TO CAL-ST-INITIAL(CAL-ST-IDX)
004200     MOVE ASM-ST-FINAL(ASM-ST-IDX)   TO CAL-ST-FINAL(CAL-ST-IDX)
004210     MOVE ASM-ST-GAMMA-MOIST(ASM-ST-IDX) TO
004220          CAL-ST-GAMMA-MOIST(CAL-ST-IDX)
004230     MOVE ASM-ST-GAMMA-SAT(ASM-ST-IDX) TO
004240          CAL-ST-GAMMA-SAT(CAL-ST-IDX)
004250     MOVE ASM-ST-COHESION(ASM-ST-IDX) TO
004260          CAL-ST-COHESION(CAL-ST-IDX)
004270     MOVE ASM-ST-PHI(ASM-ST-IDX)     TO CAL-ST-PHI(CAL-ST-IDX)
004280     .
004290 D110-99.
004300     EXIT.
004310
004320 D120-ERGEBNIS-SCHREIBEN SECTION.
004330 D120-00.
004340     SET RPT-FUNKTION-DETAIL TO TRUE
004350     MOVE W-GRIDNAME          TO RPT-CASE-NAME
004360     MOVE CAL-DF              TO RPT-R-DF
004370     MOVE CAL-B               TO RPT-R-B
004380     MOVE W-L-WERT            TO RPT-R-L
004390     MOVE CAL-R-STRATUM-ID    TO RPT-R-STRATUM-ID
004400     MOVE CAL-R-C1            TO RPT-R-C1
004410     MOVE CAL-R-PHI1          TO RPT-R-PHI1
004420     MOVE CAL-R-C2            TO RPT-R-C2
004430     MOVE CAL-R-PHI2          TO RPT-R-PHI2
004440     MOVE CAL-R-Q-BAR         TO RPT-R-Q-BAR
004450     MOVE CAL-R-GAMMA-BAR     TO RPT-R-GAMMA-BAR
004460     CALL "GEORPT0M"  USING RPT-LINK-REC
004470     IF  RPT-LINK-RC NOT = ZERO
004480         DISPLAY "GEOGRD0M: GEORPT0M (Detail) RC=" RPT-LINK-RC
004490                 " SATZ='" RPT-RESULT-TEXT "'"
004500         SET PRG-ABBRUCH TO TRUE
004510     END-IF
004520     .
004530 D120-99.
004540     EXIT.
004550
