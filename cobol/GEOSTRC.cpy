000010******************************************************************
000020* Copybook         :: GEOSTRC
000030* Kurzbeschreibung :: Satzbild Bodenschicht (STRATUM-RECORD)
000040*
000050* Aenderungen:
000060*------------------------------------------------------------*
000070* Vers.   Datum      von  Kommentar
000080*------------------------------------------------------------*
000090* A.00.00 1986-02-11 HRM  Neuerstellung Baugrundauswertung        GT0011  
000100* A.00.01 1991-07-03 KSR  GWL-Korrektur: UNIT-WEIGHT-SAT dazu     GT0012  
000110* A.00.02 1999-01-18 HRM  Jahr-2000: Pruefung Feldbreiten         GT0013  
000120*------------------------------------------------------------*
000130*
000140* Eine Zeile je Bodenschicht, Sortierung nach Tiefe aufsteigend
000150* (Dateiorganisation STRATAF siehe GEOASM0E).
000160*
000170******************************************************************
000180 01  GEO-STRATUM-RECORD.
000190     05  GEO-STRATUM-ID          PIC X(08).
000200     05  GEO-STRATUM-DESC        PIC X(30).
000210     05  GEO-INITIAL-DEPTH       PIC S9(03)V9(02)
000220                                  SIGN TRAILING SEPARATE.
000230     05  GEO-FINAL-DEPTH         PIC S9(03)V9(02)
000240                                  SIGN TRAILING SEPARATE.
000250     05  GEO-UNIT-WEIGHT-MOIST   PIC S9(03)V9(02)
000260                                  SIGN TRAILING SEPARATE.
000270     05  GEO-UNIT-WEIGHT-SAT     PIC S9(03)V9(02)
000280                                  SIGN TRAILING SEPARATE.
000290     05  GEO-COHESION            PIC S9(04)V9(02)
000300                                  SIGN TRAILING SEPARATE.
000310     05  GEO-FRICTION-ANGLE      PIC S9(02)V9(02)
000320                                  SIGN TRAILING SEPARATE.
000330     05  FILLER                  PIC X(06).
000340*
000350* Tiefenintervall als Alternativsicht fuer den Bereichsvergleich
000360* INITIAL-DEPTH/FINAL-DEPTH in GEOCAL0E (B110-STRATUM-SUCHEN).
000370*
000380 01  GEO-STRATUM-DEPTHKEY REDEFINES GEO-STRATUM-RECORD.
000390     05  FILLER                  PIC X(38).
000400     05  GEO-DK-INITIAL          PIC S9(03)V9(02)
000410                                  SIGN TRAILING SEPARATE.
000420     05  GEO-DK-FINAL            PIC S9(03)V9(02)
000430                                  SIGN TRAILING SEPARATE.
000440     05  FILLER                  PIC X(28).
000450
