000010******************************************************************
000020* Copybook         :: GEORESC
000030* Kurzbeschreibung :: Ergebnissatz und Druckzeilen (RESULTF)
000040*
000050* Aenderungen:
000060*------------------------------------------------------------*
000070* Vers.   Datum      von  Kommentar
000080*------------------------------------------------------------*
000090* A.00.00 1986-03-02 HRM  Neuerstellung Ergebnisliste             GT0041  
000100* A.00.01 1997-06-20 KSR  Abschlusszeile mit Skip-Zaehler         GT0042  
000110*------------------------------------------------------------*
000120*
000130* GEO-RESULT-RECORD ist das interne Ergebnisfeld je Analysefall,
000140* wird von GEOCAL0E gefuellt und an GEORPT0E zur Druckaufbereitung
000150* gegeben. Die Druckzeilen (132 Byte) folgen als eigene 01-Ebenen.
000160*
000170******************************************************************
000180 01  GEO-RESULT-RECORD.
000190     05  GEO-CASE-NAME           PIC X(12).
000200     05  GEO-R-DF                PIC S9(03)V9(02)
000210                                  SIGN TRAILING SEPARATE.
000220     05  GEO-R-B                 PIC S9(03)V9(02)
000230                                  SIGN TRAILING SEPARATE.
000240     05  GEO-R-L                 PIC S9(03)V9(02)
000250                                  SIGN TRAILING SEPARATE.
000260     05  GEO-R-STRATUM-ID        PIC X(08).
000270     05  GEO-R-C1                PIC S9(04)V9(04)
000280                                  SIGN TRAILING SEPARATE.
000290     05  GEO-R-PHI1              PIC S9(02)V9(04)
000300                                  SIGN TRAILING SEPARATE.
000310     05  GEO-R-C2                PIC S9(04)V9(04)
000320                                  SIGN TRAILING SEPARATE.
000330     05  GEO-R-PHI2              PIC S9(02)V9(04)
000340                                  SIGN TRAILING SEPARATE.
000350     05  GEO-R-Q-BAR             PIC S9(05)V9(04)
000360                                  SIGN TRAILING SEPARATE.
000370     05  GEO-R-GAMMA-BAR         PIC S9(03)V9(04)
000380                                  SIGN TRAILING SEPARATE.
000390     05  FILLER                  PIC X(12).
000400*
000410* Alternativsicht: nur Fallbezeichnung und Df, fuer die schnelle
000420* Zaehlerfuehrung bei uebersprungenen (stratumlosen) Faellen.
000430*
000440 01  GEO-RESULT-KEY REDEFINES GEO-RESULT-RECORD.
000450     05  GEO-RK-CASE-NAME        PIC X(12).
000460     05  GEO-RK-DF               PIC S9(03)V9(02)
000470                                  SIGN TRAILING SEPARATE.
000480     05  FILLER                  PIC X(82).
000490*
000500* Drucktitelzeile (Zeile 1) - HEADER-TITLE zentriert
000510*
000520 01  GEO-PRINT-TITLE.
000530     05  FILLER                  PIC X(36).
000540     05  GEO-PT-TITLE            PIC X(60).
000550     05  FILLER                  PIC X(36).
000560*
000570* Spaltenkopfzeile (Zeile 3, Teil 1: CASE/DF/B/L/STRATUM/C1/PHI1)
000580*
000590 01  GEO-PRINT-HEADER.
000600     05  FILLER                  PIC X(02) VALUE SPACE.
000610     05  GEO-PH-CASE   PIC X(17) VALUE "      CASE       ".
000620     05  GEO-PH-DF     PIC X(17) VALUE "       DF        ".
000630     05  GEO-PH-B      PIC X(17) VALUE "        B        ".
000640     05  GEO-PH-L      PIC X(17) VALUE "        L        ".
000650     05  GEO-PH-STRATUM PIC X(17) VALUE "    STRATUM      ".
000660     05  GEO-PH-C1     PIC X(17) VALUE "       C1        ".
000670     05  GEO-PH-PHI1   PIC X(17) VALUE "      PHI1       ".
000680     05  FILLER                  PIC X(11).
000690*
000700* Spaltenkopfzeile (Zeile 3, Teil 2: C2/PHI2/Q-BAR/GAMMA-BAR)
000710*
000720 01  GEO-PRINT-HEADER2.
000730     05  FILLER                  PIC X(02) VALUE SPACE.
000740     05  GEO-PH2-C2    PIC X(17) VALUE "       C2        ".
000750     05  GEO-PH2-PHI2  PIC X(17) VALUE "      PHI2       ".
000760     05  GEO-PH2-QBAR  PIC X(17) VALUE "      Q-BAR      ".
000770     05  GEO-PH2-GAMMA PIC X(17) VALUE "    GAMMA-BAR    ".
000780     05  FILLER                  PIC X(62).
000790*
000800* Detailzeile (Teil 1) - numerische Spalten zweistellig
000810*
000820 01  GEO-PRINT-DETAIL.
000830     05  FILLER                  PIC X(02) VALUE SPACE.
000840     05  GEO-PD-CASE             PIC X(17).
000850     05  GEO-PD-DF               PIC ---9.99.
000860     05  FILLER                  PIC X(13).
000870     05  GEO-PD-B                PIC ---9.99.
000880     05  FILLER                  PIC X(13).
000890     05  GEO-PD-L                PIC ---9.99.
000900     05  FILLER                  PIC X(13).
000910     05  GEO-PD-STRATUM          PIC X(17).
000920     05  GEO-PD-C1               PIC ----9.99.
000930     05  FILLER                  PIC X(12).
000940     05  GEO-PD-PHI1             PIC ---9.99.
000950     05  FILLER                  PIC X(09).
000960*
000970* Detailzeile (Teil 2) - numerische Spalten zweistellig
000980*
000990 01  GEO-PRINT-DETAIL2.
001000     05  FILLER                  PIC X(02) VALUE SPACE.
001010     05  GEO-PD2-C2              PIC ----9.99.
001020     05  FILLER                  PIC X(12).
001030     05  GEO-PD2-PHI2            PIC ---9.99.
001040     05  FILLER                  PIC X(13).
001050     05  GEO-PD2-QBAR            PIC -----9.99.
001060     05  FILLER                  PIC X(11).
001070     05  GEO-PD2-GAMMA           PIC ---9.99.
001080     05  FILLER                  PIC X(63).
001090*
001100* Abschlusszeile - Anzahl verarbeitet / uebersprungen
001110*
001120 01  GEO-PRINT-TOTAL.
001130     05  FILLER                  PIC X(02) VALUE SPACE.
001140     05  FILLER                  PIC X(20)
001150             VALUE "FAELLE VERARBEITET: ".
001160     05  GEO-PT-PROCESSED        PIC ZZZZ9.
001170     05  FILLER                  PIC X(04) VALUE SPACE.
001180     05  FILLER                  PIC X(20)
001190             VALUE "UEBERSPRUNGEN (KEIN ".
001200     05  FILLER                  PIC X(17)
001210             VALUE "STRATUM GEFUNDEN):".
001220     05  GEO-PT-SKIPPED          PIC ZZZZ9.
001230     05  FILLER                  PIC X(59).
001240
