000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?NOLMAP, SYMBOLS, INSPECT
000040?SAVE ALL
000050?SAVEABEND
000060?LINES 66
000070?CHECK 3
000080
000090 IDENTIFICATION DIVISION.
000100
000110 PROGRAM-ID. GEOFIT0M.
000120 AUTHOR.     H-R MEISSNER.
000130 INSTALLATION. GEOTECHNIK-BAUGRUND.
000140 DATE-WRITTEN. 1986-02-19.
000150 DATE-COMPILED.
000160 SECURITY.   NICHT OEFFENTLICH.
000170
000180*****************************************************************
000190* Letzte Aenderung :: 2001-06-11
000200* Letzte Version   :: A.00.03
000210* Kurzbeschreibung :: Einzelfundamente einlesen und pruefen
000220*
000230* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000240*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*------------------------------------------------------------*    GF0001  
000280*A.00.00|1986-02-19| HRM | Neuerstellung (U5 Fundamenttabelle)   *GF0002  
000290*------------------------------------------------------------*    GF0003  
000300*A.00.01|1991-07-03| KSR | DESIGN-LOAD Pruefung numerisch ein-   *GF0004  
000310*       |          |     | gebaut (RQ 2248)                     * GF0005  
000320*------------------------------------------------------------*    GF0006  
000330*A.00.02|1999-01-18| HRM | Jahr-2000: Datumsfelder geprueft      *GF0007  
000335*------------------------------------------------------------*    GF0008
000336*A.00.03|2001-06-11| KSR | RQ 2248: Rohtext DESIGN-LOAD in der   *GF0009
000337*       |          |     | Abweismeldung (GEOFOOC LOADTXT)       *GF0010
000340*----------------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* --------------------
000380* Liest die Fundamenttabelle (FOOTINGF) satzweise ein und prueft
000390* die aufgebrachte Last DESIGN-LOAD auf numerischen Inhalt. Gibt
000400* die Tabelle ueber LINK-REC an GEOGRD0M zurueck (U5 der Stapel-
000410* verarbeitung "Einzelfundamente").
000420*
000430******************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     SWITCH-15 IS ANZEIGE-VERSION
000490         ON STATUS IS SHOW-VERSION
000500     CLASS ALPHNUM IS "0123456789"
000510                      "abcdefghijklmnopqrstuvwxyz"
000520                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530                      " .,;-_!$%&/=*+".
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT FOOTINGF    ASSIGN TO FOOTINGF
000580            ORGANIZATION LINE SEQUENTIAL
000590            FILE STATUS  FILE-STATUS.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  FOOTINGF.
000640 COPY GEOFOOC.
000650
000660 WORKING-STORAGE SECTION.
000670*----------------------------------------------------------------*
000680* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000690*----------------------------------------------------------------*
000700 01          COMP-FELDER.
000710     05      C4-ANZ              PIC S9(04) COMP.
000720     05      C4-I1               PIC S9(04) COMP.
000721     05      FILLER              PIC X(04).
000730
000740*----------------------------------------------------------------*
000750* Felder mit konstantem Inhalt: Praefix K
000760*----------------------------------------------------------------*
000770 01          KONSTANTE-FELDER.
000780     05      K-MODUL             PIC X(08) VALUE "GEOFIT0M".
000781     05      FILLER              PIC X(04).
000790
000800*----------------------------------------------------------------*
000810* Conditional-Felder
000820*----------------------------------------------------------------*
000830 01          SCHALTER.
000840     05      FILE-STATUS         PIC X(02).
000850          88 FILE-OK                         VALUE "00".
000860          88 FILE-EOF                        VALUE "10".
000861     05      REC-STAT REDEFINES  FILE-STATUS.
000862        10   FILE-STATUS1        PIC X.
000863          88 FILE-EOF1                       VALUE "1".
000864        10                       PIC X.
000870     05      PRG-STATUS          PIC 9.
000880          88 PRG-OK                          VALUE ZERO.
000890          88 PRG-ABBRUCH                     VALUE 2.
000900     05      LOAD-NUMERISCH      PIC X VALUE "J".
000910          88 LOAD-IST-NUMERISCH              VALUE "J".
000911     05      FILLER              PIC X(04).
000920
000930*----------------------------------------------------------------*
000940* Fundamenttabelle: Praefix WF (Working Footings)
000950*----------------------------------------------------------------*
000960 01          WF-FOOTING-TAB.
000970     05      WF-FOOTING-ANZ      PIC S9(04) COMP VALUE ZERO.
000980     05      WF-FOOTING OCCURS 100 TIMES
000990                         INDEXED BY WF-FT-IDX.
001000         10  WF-FT-NAME          PIC X(12).
001010         10  WF-FT-BASE          PIC S9(03)V9(02).
001020         10  WF-FT-LENGTH        PIC S9(03)V9(02).
001030         10  WF-FT-DEPTH         PIC S9(03)V9(02).
001040         10  WF-FT-LOAD          PIC S9(07)V9(02).
001041     05      FILLER              PIC X(04).
001050
001060 LINKAGE SECTION.
001070 01          LINK-REC.
001080     05      LINK-RC              PIC S9(04) COMP.
001090     05      LINK-FOOTING-ANZ     PIC S9(04) COMP.
001100     05      LINK-FOOTING OCCURS 100 TIMES
001110                          INDEXED BY LINK-FT-IDX.
001120         10  LINK-FT-NAME         PIC X(12).
001130         10  LINK-FT-BASE         PIC S9(03)V9(02).
001140         10  LINK-FT-LENGTH       PIC S9(03)V9(02).
001150         10  LINK-FT-DEPTH        PIC S9(03)V9(02).
001160         10  LINK-FT-LOAD         PIC S9(07)V9(02).
001161     05      FILLER               PIC X(04).
001170
001180 PROCEDURE DIVISION USING LINK-REC.
001190
001200******************************************************************
001210* Steuerungs-Section
001220******************************************************************
001230 A100-STEUERUNG SECTION.
001240 A100-00.
001250     IF  SHOW-VERSION
001260         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001270         GOBACK
001280     END-IF
001290
001300     MOVE ZERO TO PRG-STATUS
001310     PERFORM B000-VORLAUF
001320     IF  PRG-ABBRUCH
001330         MOVE 9999 TO LINK-RC
001340     ELSE
001350         PERFORM B100-VERARBEITUNG
001360         PERFORM B090-ENDE
001370         MOVE ZERO TO LINK-RC
001380     END-IF
001390     GOBACK
001400     .
001410 A100-99.
001420     EXIT.
001430
001440******************************************************************
001450* Vorlauf: Fundamentdatei oeffnen
001460******************************************************************
001470 B000-VORLAUF SECTION.
001480 B000-00.
001490     OPEN INPUT FOOTINGF
001500     IF  FILE-OK
001510         CONTINUE
001520     ELSE
001530         DISPLAY "GEOFIT0M: FOOTINGF Oeffnen fehlgeschlagen"
001540         SET PRG-ABBRUCH TO TRUE
001550     END-IF
001560     .
001570 B000-99.
001580     EXIT.
001590
001600******************************************************************
001610* Verarbeitung: Fundamenttabelle aufbauen
001620******************************************************************
001630 B100-VERARBEITUNG SECTION.
001640 B100-00.
001650     READ FOOTINGF
001660     PERFORM C100-LOAD-PRUEFEN UNTIL FILE-EOF
001670     .
001680 B100-99.
001690     EXIT.
001700
001710******************************************************************
001720* Nachlauf: Datei schliessen, LINK-REC fuellen
001730******************************************************************
001740 B090-ENDE SECTION.
001750 B090-00.
001760     CLOSE FOOTINGF
001770     PERFORM D100-LINK-FUELLEN
001780             VARYING C4-I1 FROM 1 BY 1
001790             UNTIL C4-I1 > WF-FOOTING-ANZ
001800     MOVE WF-FOOTING-ANZ TO LINK-FOOTING-ANZ
001810     .
001820 B090-99.
001830     EXIT.
001840
001850******************************************************************
001860* U5 - DESIGN-LOAD numerisch pruefen, Fundament eintragen
001870******************************************************************
001880 C100-LOAD-PRUEFEN SECTION.
001890 C100-00.
001900     SET LOAD-IST-NUMERISCH TO TRUE
001910     IF  GEO-DESIGN-LOAD NOT NUMERIC
001920         MOVE "N" TO LOAD-NUMERISCH
001930     END-IF
001940
001950     IF  LOAD-IST-NUMERISCH
001960         ADD 1 TO WF-FOOTING-ANZ
001970         SET WF-FT-IDX TO WF-FOOTING-ANZ
001980         MOVE GEO-SUPPORT-NAME    TO WF-FT-NAME(WF-FT-IDX)
001990         MOVE GEO-FOOTING-BASE    TO WF-FT-BASE(WF-FT-IDX)
002000         MOVE GEO-FOOTING-LENGTH  TO WF-FT-LENGTH(WF-FT-IDX)
002010         MOVE GEO-EMBEDMENT-DEPTH TO WF-FT-DEPTH(WF-FT-IDX)
002020         MOVE GEO-DESIGN-LOAD     TO WF-FT-LOAD(WF-FT-IDX)
002030     ELSE
002040         DISPLAY "GEOFIT0M: DESIGN-LOAD nicht numerisch, Satz "
002050                 "uebersprungen - " GEO-SUPPORT-NAME
002055                 " LOAD='" GEO-FLT-LOAD-TEXT "'"
002060     END-IF
002070     READ FOOTINGF
002080     .
002090 C100-99.
002100     EXIT.
002110
002120******************************************************************
002130* Fundamenttabelle an LINK-REC uebertragen
002140******************************************************************
002150 D100-LINK-FUELLEN SECTION.
002160 D100-00.
002170     SET WF-FT-IDX   TO C4-I1
002180     SET LINK-FT-IDX TO C4-I1
002190     MOVE WF-FT-NAME(WF-FT-IDX)   TO LINK-FT-NAME(LINK-FT-IDX)
002200     MOVE WF-FT-BASE(WF-FT-IDX)   TO LINK-FT-BASE(LINK-FT-IDX)
002210     MOVE WF-FT-LENGTH(WF-FT-IDX) TO LINK-FT-LENGTH(LINK-FT-IDX)
002220     MOVE WF-FT-DEPTH(WF-FT-IDX)  TO LINK-FT-DEPTH(LINK-FT-IDX)
002230     MOVE WF-FT-LOAD(WF-FT-IDX)   TO LINK-FT-LOAD(LINK-FT-IDX)
002240     .
002250 D100-99.
002260     EXIT.
002270
