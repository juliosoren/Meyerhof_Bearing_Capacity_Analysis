000010******************************************************************
000020* Copybook         :: GEOFOOC
000030* Kurzbeschreibung :: Satzbild Fundament (FOOTING-RECORD)
000040*
000050* Aenderungen:
000060*------------------------------------------------------------*
000070* Vers.   Datum      von  Kommentar
000080*------------------------------------------------------------*
000090* A.00.00 1986-02-14 HRM  Neuerstellung Fundamentkatalog          GT0021  
000100* A.00.01 1999-02-02 HRM  Jahr-2000: Pruefung Feldbreiten         GT0022  
000105* A.00.02 2001-06-11 KSR  Textsicht DESIGN-LOAD fuer Fehleraus- GT0023
000106*         gabe (raw Zeichen anstatt numerisch)         
000110*------------------------------------------------------------*
000120*
000130* Eine Zeile je zu bemessendem Fundament; Datei FOOTINGF siehe
000140* GEOFIT0E. Bemessungslast wird rein numerisch gefuehrt, keine
000150* Waehrung.
000160*
000170******************************************************************
000180 01  GEO-FOOTING-RECORD.
000190     05  GEO-SUPPORT-NAME        PIC X(12).
000200     05  GEO-FOOTING-BASE        PIC S9(03)V9(02)
000210                                  SIGN TRAILING SEPARATE.
000220     05  GEO-FOOTING-LENGTH      PIC S9(03)V9(02)
000230                                  SIGN TRAILING SEPARATE.
000240     05  GEO-EMBEDMENT-DEPTH     PIC S9(03)V9(02)
000250                                  SIGN TRAILING SEPARATE.
000260     05  GEO-DESIGN-LOAD         PIC S9(07)V9(02)
000270                                  SIGN TRAILING SEPARATE.
000280     05  FILLER                  PIC X(40).
000290*
000300* Alternativsicht: nur die drei geometrischen Masse, fuer die
000310* Weitergabe an GEOCAL0E ueber LINK-REC (B-/L-/DF-Trias).
000320*
000330 01  GEO-FOOTING-GEOMETRY REDEFINES GEO-FOOTING-RECORD.
000340     05  FILLER                  PIC X(12).
000350     05  GEO-FG-BASE             PIC S9(03)V9(02)
000360                                  SIGN TRAILING SEPARATE.
000370     05  GEO-FG-LENGTH           PIC S9(03)V9(02)
000380                                  SIGN TRAILING SEPARATE.
000390     05  GEO-FG-DEPTH            PIC S9(03)V9(02)
000400                                  SIGN TRAILING SEPARATE.
000410     05  FILLER                  PIC X(50).
000411*
000412* Alternativsicht: DESIGN-LOAD als Text, fuer die Fehlerausgabe bei
000413* RQ 2248 (Satz wird sonst stillschweigend uebersprungen).
000414*
000415 01  GEO-FOOTING-LOADTXT REDEFINES GEO-FOOTING-RECORD.
000416     05  FILLER                  PIC X(30).
000417     05  GEO-FLT-LOAD-TEXT       PIC X(10).
000418     05  FILLER                  PIC X(40).
000420
