000010******************************************************************
000020* Copybook         :: GEOPRMC
000030* Kurzbeschreibung :: Satzbilder Projektparameter (PARAMSF)
000040*
000050* Aenderungen:
000060*------------------------------------------------------------*
000070* Vers.   Datum      von  Kommentar
000080*------------------------------------------------------------*
000090* A.00.00 1986-02-18 HRM  Neuerstellung Parameterkarten           GT0031  
000100* A.00.01 1994-11-09 KSR  BETA/THETA fuer Schraeglast dazu        GT0032  
000110*------------------------------------------------------------*
000120*
000130* PARAMSF ist eine klassische Parameterkarten-Folge: die erste
000140* Karte traegt den Berichtstitel, die zweite den Codetext und
000150* die Skalare, danach folgen beliebig viele DF- und B-Karten.
000160* GEO-PARM-TYPE unterscheidet die Kartenart; alle Sichten sind
000170* 80 Byte lang (siehe REDEFINES unten).
000180*
000190******************************************************************
000200 01  GEO-PARM-RECORD.
000210     05  GEO-PARM-TYPE           PIC X(01).
000220         88  GEO-PARM-IS-TITLE        VALUE "T".
000230         88  GEO-PARM-IS-CODE         VALUE "C".
000240         88  GEO-PARM-IS-DF            VALUE "D".
000250         88  GEO-PARM-IS-B              VALUE "B".
000260     05  GEO-PARM-DATA           PIC X(75).
000265     05  FILLER                  PIC X(04).
000270*
000280 01  GEO-PARM-TITLE-CARD REDEFINES GEO-PARM-RECORD.
000290     05  FILLER                  PIC X(01).
000300     05  GEO-HEADER-TITLE        PIC X(60).
000310     05  FILLER                  PIC X(19).
000320*
000330 01  GEO-PARM-CODE-CARD REDEFINES GEO-PARM-RECORD.
000340     05  FILLER                  PIC X(01).
000350     05  GEO-DESIGN-CODE         PIC X(20).
000360     05  GEO-GWL                 PIC S9(03)V9(02)
000370                                  SIGN TRAILING SEPARATE.
000380     05  GEO-BETA                PIC S9(03)V9(02)
000390                                  SIGN TRAILING SEPARATE.
000400     05  GEO-THETA               PIC S9(03)V9(02)
000410                                  SIGN TRAILING SEPARATE.
000420     05  FILLER                  PIC X(41).
000430*
000440 01  GEO-PARM-DF-CARD REDEFINES GEO-PARM-RECORD.
000450     05  FILLER                  PIC X(01).
000460     05  GEO-DF-VALUE            PIC S9(03)V9(02)
000470                                  SIGN TRAILING SEPARATE.
000480     05  FILLER                  PIC X(73).
000490*
000500 01  GEO-PARM-B-CARD REDEFINES GEO-PARM-RECORD.
000510     05  FILLER                  PIC X(01).
000520     05  GEO-B-VALUE             PIC S9(03)V9(02)
000530                                  SIGN TRAILING SEPARATE.
000540     05  FILLER                  PIC X(73).
000550
