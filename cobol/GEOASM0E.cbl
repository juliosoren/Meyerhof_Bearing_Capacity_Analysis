000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?NOLMAP, SYMBOLS, INSPECT
000040?SAVE ALL
000050?SAVEABEND
000060?LINES 66
000070?CHECK 3
000080
000090 IDENTIFICATION DIVISION.
000100
000110 PROGRAM-ID. GEOASM0M.
000120 AUTHOR.     H-R MEISSNER.
000130 INSTALLATION. GEOTECHNIK-BAUGRUND.
000140 DATE-WRITTEN. 1986-02-11.
000150 DATE-COMPILED.
000160 SECURITY.   NICHT OEFFENTLICH.
000170
000180*****************************************************************
000190* Letzte Aenderung :: 2001-05-30
000200* Letzte Version   :: A.00.03
000210* Kurzbeschreibung :: Baugrundkennwerte und Rasterwerte einlesen
000220*
000230* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000240*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*-------|----------|-----|---------------------------------------*GA0001  
000280*A.00.00|1986-02-11| HRM | Neuerstellung (U4 Baugrunddaten)      *GA0002  
000290*-------|----------|-----|---------------------------------------*GA0003  
000300*A.00.01|1991-07-03| KSR | GWL-Korrektur: UNIT-WEIGHT-SAT in Satz*GA0004  
000310*-------|----------|-----|---------------------------------------*GA0005  
000320*A.00.02|1999-01-18| HRM | Jahr-2000: Datumsfelder geprueft      *GA0006  
000330*-------|----------|-----|---------------------------------------*GA0007  
000340*A.00.03|2001-05-30| KSR | RQ 4471: L-Werte dedupliziert/sortiert*GA0008  
000350*----------------------------------------------------------------*
000360*
000370* Programmbeschreibung
000380* --------------------
000390* Liest die Schichtentabelle (STRATAF) und die Parameterkarten
000400* (PARAMSF), wendet den EPSILON-Zuschlag auf Kohaesion und
000410* Reibungswinkel an und baut die Rasterliste der Laengen L aus
000420* den B-Werten (Faktoren 1/1.25/1.5/2/5/10). Wird von GEOGRD0M
000430* als erster Baustein der Stapelverarbeitung aufgerufen.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT STRATAF     ASSIGN TO STRATAF
000600            ORGANIZATION LINE SEQUENTIAL
000610            FILE STATUS  FILE-STATUS.
000620     SELECT PARAMSF     ASSIGN TO PARAMSF
000630            ORGANIZATION LINE SEQUENTIAL
000640            FILE STATUS  FILE-STATUS2.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  STRATAF.
000690 COPY GEOSTRC.
000700
000710 FD  PARAMSF.
000720 COPY GEOPRMC.
000730
000740 WORKING-STORAGE SECTION.
000750*----------------------------------------------------------------*
000760* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000770*----------------------------------------------------------------*
000780 01          COMP-FELDER.
000790     05      C4-ANZ              PIC S9(04) COMP.
000800     05      C4-I1               PIC S9(04) COMP.
000810     05      C4-I2               PIC S9(04) COMP.
000811     05      FILLER              PIC X(04).
000820
000830*----------------------------------------------------------------*
000840* Felder mit konstantem Inhalt: Praefix K
000850*----------------------------------------------------------------*
000860 01          KONSTANTE-FELDER.
000870     05      K-MODUL             PIC X(08) VALUE "GEOASM0M".
000880     05      K-EPSILON           PIC S9(01)V9(04)
000890                                  VALUE 0.0001.
000900     05      K-FAKTOR-ANZ        PIC S9(04) COMP VALUE 6.
000910     05      K-L-FAKTOREN.
000920         10  FILLER   PIC S9(03)V9(04) VALUE 1.0000.
000930         10  FILLER   PIC S9(03)V9(04) VALUE 1.2500.
000940         10  FILLER   PIC S9(03)V9(04) VALUE 1.5000.
000950         10  FILLER   PIC S9(03)V9(04) VALUE 2.0000.
000960         10  FILLER   PIC S9(03)V9(04) VALUE 5.0000.
000970         10  FILLER   PIC S9(03)V9(04) VALUE 10.0000.
000980     05      K-L-FAKTOR-TAB REDEFINES K-L-FAKTOREN
000990                              PIC S9(03)V9(04)
001000                              OCCURS 6 TIMES.
001010
001020*----------------------------------------------------------------*
001030* Conditional-Felder
001040*----------------------------------------------------------------*
001050 01          SCHALTER.
001060     05      FILE-STATUS         PIC X(02).
001070          88 FILE-OK                         VALUE "00".
001080          88 FILE-EOF                        VALUE "10".
001090     05      FILE-STATUS2        PIC X(02).
001100          88 FILE2-OK                        VALUE "00".
001110          88 FILE2-EOF                       VALUE "10".
001120     05      PRG-STATUS          PIC 9.
001130          88 PRG-OK                          VALUE ZERO.
001140          88 PRG-ABBRUCH                     VALUE 2.
001150     05      W-SORT-SW           PIC X VALUE "N".
001160          88 W-SORT-NOCHMAL                  VALUE "J".
001161     05      FILLER              PIC X(04).
001170
001180*----------------------------------------------------------------*
001190* weitere Arbeitsfelder: Praefix W
001200*----------------------------------------------------------------*
001210 01          WORK-FELDER.
001220     05      W-B-WERT            PIC S9(03)V9(04).
001230     05      W-L-WERT            PIC S9(03)V9(04).
001231     05      FILLER              PIC X(04).
001240
001250*----------------------------------------------------------------*
001260* Baugrund-Arbeitstabelle: Praefix WS (Working Strata)
001270*----------------------------------------------------------------*
001280 01          WS-STRATUM-TAB.
001290     05      WS-STRATUM-ANZ      PIC S9(04) COMP VALUE ZERO.
001300     05      WS-STRATUM OCCURS 50 TIMES
001310                         INDEXED BY WS-ST-IDX.
001320         10  WS-ST-ID            PIC X(08).
001330         10  WS-ST-DESC          PIC X(30).
001340         10  WS-ST-INITIAL       PIC S9(03)V9(02).
001350         10  WS-ST-FINAL         PIC S9(03)V9(02).
001360         10  WS-ST-GAMMA-MOIST   PIC S9(03)V9(02).
001370         10  WS-ST-GAMMA-SAT     PIC S9(03)V9(02).
001380         10  WS-ST-COHESION      PIC S9(04)V9(04).
001390         10  WS-ST-PHI           PIC S9(02)V9(04).
001391     05      FILLER              PIC X(04).
001400
001410*----------------------------------------------------------------*
001420* Parameterwerte aus PARAMSF: Praefix WP
001430*----------------------------------------------------------------*
001440 01          WS-PARAMETER.
001450     05      WP-TITLE            PIC X(60).
001460     05      WP-CODE             PIC X(20).
001470     05      WP-GWL              PIC S9(03)V9(02).
001480     05      WP-BETA             PIC S9(03)V9(02).
001490     05      WP-THETA            PIC S9(03)V9(02).
001500     05      WP-DF-ANZ           PIC S9(04) COMP VALUE ZERO.
001510     05      WP-DF-TAB OCCURS 20 TIMES
001520                        INDEXED BY WP-DF-IDX
001530                        PIC S9(03)V9(02).
001540     05      WP-B-ANZ            PIC S9(04) COMP VALUE ZERO.
001550     05      WP-B-TAB OCCURS 20 TIMES
001560                       INDEXED BY WP-B-IDX
001570                       PIC S9(03)V9(02).
001580     05      WP-L-ANZ            PIC S9(04) COMP VALUE ZERO.
001590     05      WP-L-TAB OCCURS 120 TIMES
001600                       INDEXED BY WP-L-IDX WP-L-IDX2
001610                       PIC S9(03)V9(04).
001611     05      FILLER              PIC X(04).
001620
001630 LINKAGE SECTION.
001640 01          LINK-REC.
001650     05      LINK-RC              PIC S9(04) COMP.
001660     05      LINK-HEADER-TITLE    PIC X(60).
001670     05      LINK-DESIGN-CODE     PIC X(20).
001680     05      LINK-GWL             PIC S9(03)V9(02).
001690     05      LINK-BETA            PIC S9(03)V9(02).
001700     05      LINK-THETA           PIC S9(03)V9(02).
001710     05      LINK-STRATUM-ANZ     PIC S9(04) COMP.
001720     05      LINK-STRATUM OCCURS 50 TIMES
001730                          INDEXED BY LINK-ST-IDX.
001740         10  LINK-ST-ID           PIC X(08).
001750         10  LINK-ST-DESC         PIC X(30).
001760         10  LINK-ST-INITIAL      PIC S9(03)V9(02).
001770         10  LINK-ST-FINAL        PIC S9(03)V9(02).
001780         10  LINK-ST-GAMMA-MOIST  PIC S9(03)V9(02).
001790         10  LINK-ST-GAMMA-SAT    PIC S9(03)V9(02).
001800         10  LINK-ST-COHESION     PIC S9(04)V9(04).
001810         10  LINK-ST-PHI          PIC S9(02)V9(04).
001820     05      LINK-DF-ANZ          PIC S9(04) COMP.
001830     05      LINK-DF-TAB OCCURS 20 TIMES
001840                         INDEXED BY LINK-DF-IDX
001850                         PIC S9(03)V9(02).
001860     05      LINK-B-ANZ           PIC S9(04) COMP.
001870     05      LINK-B-TAB OCCURS 20 TIMES
001880                        INDEXED BY LINK-B-IDX
001890                        PIC S9(03)V9(02).
001900     05      LINK-L-ANZ           PIC S9(04) COMP.
001910     05      LINK-L-TAB OCCURS 120 TIMES
001920                        INDEXED BY LINK-L-IDX
001930                        PIC S9(03)V9(04).
001931     05      FILLER              PIC X(04).
001940
001950 PROCEDURE DIVISION USING LINK-REC.
001960
001970******************************************************************
001980* Steuerungs-Section
001990******************************************************************
002000 A100-STEUERUNG SECTION.
002010 A100-00.
002020     IF  SHOW-VERSION
002030         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002040         GOBACK
002050     END-IF
002060
002070     MOVE ZERO TO PRG-STATUS
002080     PERFORM B000-VORLAUF
002090     IF  PRG-ABBRUCH
002100         MOVE 9999 TO LINK-RC
002110     ELSE
002120         PERFORM B100-VERARBEITUNG
002130         PERFORM B090-ENDE
002140         MOVE ZERO TO LINK-RC
002150     END-IF
002160     GOBACK
002170     .
002180 A100-99.
002190     EXIT.
002200
002210******************************************************************
002220* Vorlauf: Dateien oeffnen
002230******************************************************************
002240 B000-VORLAUF SECTION.
002250 B000-00.
002260     OPEN INPUT STRATAF
002270     IF  FILE-OK
002280         OPEN INPUT PARAMSF
002290         IF  FILE2-OK
002300             CONTINUE
002310         ELSE
002320             DISPLAY "GEOASM0M: PARAMSF Oeffnen fehlgeschlagen"
002330             SET PRG-ABBRUCH TO TRUE
002340         END-IF
002350     ELSE
002360         DISPLAY "GEOASM0M: STRATAF Oeffnen fehlgeschlagen"
002370         SET PRG-ABBRUCH TO TRUE
002380     END-IF
002390     .
002400 B000-99.
002410     EXIT.
002420
002430******************************************************************
002440* Verarbeitung: Schichten und Parameter einlesen, L-Werte bauen
002450******************************************************************
002460 B100-VERARBEITUNG SECTION.
002470 B100-00.
002480     PERFORM C100-STRATAF-LESEN
002490     PERFORM C200-PARAMSF-LESEN
002500     PERFORM C300-L-WERTE-SAMMELN
002510     PERFORM C330-L-SORTIEREN
002520     PERFORM C340-L-DEDUPLIZIEREN
002530     .
002540 B100-99.
002550     EXIT.
002560
002570******************************************************************
002580* Nachlauf: Dateien schliessen, Ergebnis an LINK-REC uebergeben
002590******************************************************************
002600 B090-ENDE SECTION.
002610 B090-00.
002620     CLOSE STRATAF
002630     CLOSE PARAMSF
002640     PERFORM D100-LINK-FUELLEN
002650     .
002660 B090-99.
002670     EXIT.
002680
002690******************************************************************
002700* STRATAF satzweise lesen (U4.1) - Tabellenaufbau mit
002710* EPSILON-Zuschlag auf Kohaesion und Reibungswinkel
002720******************************************************************
002730 C100-STRATAF-LESEN SECTION.
002740 C100-00.
002750     READ STRATAF
002760     PERFORM C110-ST-EINTRAGEN UNTIL FILE-EOF
002770     .
002780 C100-99.
002790     EXIT.
002800
002810 C110-ST-EINTRAGEN.
002820     ADD 1 TO WS-STRATUM-ANZ
002830     SET WS-ST-IDX TO WS-STRATUM-ANZ
002840     MOVE GEO-STRATUM-ID    TO WS-ST-ID(WS-ST-IDX)
002850     MOVE GEO-STRATUM-DESC  TO WS-ST-DESC(WS-ST-IDX)
002860     MOVE GEO-INITIAL-DEPTH TO WS-ST-INITIAL(WS-ST-IDX)
002870     MOVE GEO-FINAL-DEPTH   TO WS-ST-FINAL(WS-ST-IDX)
002880     MOVE GEO-UNIT-WEIGHT-MOIST
002890                            TO WS-ST-GAMMA-MOIST(WS-ST-IDX)
002900     MOVE GEO-UNIT-WEIGHT-SAT
002910                            TO WS-ST-GAMMA-SAT(WS-ST-IDX)
002920     COMPUTE WS-ST-COHESION(WS-ST-IDX) ROUNDED =
002930             GEO-COHESION + K-EPSILON
002940     COMPUTE WS-ST-PHI(WS-ST-IDX) ROUNDED =
002950             GEO-FRICTION-ANGLE + K-EPSILON
002960     READ STRATAF
002970     .
002980
002990******************************************************************
003000* PARAMSF kartenweise lesen (U4.2) - Titel/Code/Skalare/DF/B
003010******************************************************************
003020 C200-PARAMSF-LESEN SECTION.
003030 C200-00.
003040     READ PARAMSF
003050     PERFORM C210-PARM-EINTRAGEN UNTIL FILE2-EOF
003060     .
003070 C200-99.
003080     EXIT.
003090
003100 C210-PARM-EINTRAGEN.
003110     EVALUATE TRUE
003120        WHEN GEO-PARM-IS-TITLE
003130             MOVE GEO-HEADER-TITLE TO WP-TITLE
003140        WHEN GEO-PARM-IS-CODE
003150             MOVE GEO-DESIGN-CODE  TO WP-CODE
003160             MOVE GEO-GWL          TO WP-GWL
003170             MOVE GEO-BETA         TO WP-BETA
003180             MOVE GEO-THETA        TO WP-THETA
003190        WHEN GEO-PARM-IS-DF
003200             ADD 1 TO WP-DF-ANZ
003210             SET WP-DF-IDX TO WP-DF-ANZ
003220             MOVE GEO-DF-VALUE TO WP-DF-TAB(WP-DF-IDX)
003230        WHEN GEO-PARM-IS-B
003240             ADD 1 TO WP-B-ANZ
003250             SET WP-B-IDX TO WP-B-ANZ
003260             MOVE GEO-B-VALUE TO WP-B-TAB(WP-B-IDX)
003270     END-EVALUATE
003280     READ PARAMSF
003290     .
003300
003310******************************************************************
003320* L-Werte sammeln (U4.3): B x Faktor, zunaechst unsortiert
003330******************************************************************
003340 C300-L-WERTE-SAMMELN SECTION.
003350 C300-00.
003360     MOVE ZERO TO WP-L-ANZ
003370     PERFORM C310-B-SCHLEIFE
003380             VARYING WP-B-IDX FROM 1 BY 1
003390             UNTIL WP-B-IDX > WP-B-ANZ
003400     .
003410 C300-99.
003420     EXIT.
003430
003440 C310-B-SCHLEIFE.
003450     MOVE WP-B-TAB(WP-B-IDX) TO W-B-WERT
003460     PERFORM C320-FAKTOR-SCHLEIFE
003470             VARYING C4-I1 FROM 1 BY 1
003480             UNTIL C4-I1 > K-FAKTOR-ANZ
003490     .
003500
003510 C320-FAKTOR-SCHLEIFE.
003520     COMPUTE W-L-WERT ROUNDED =
003530             W-B-WERT * K-L-FAKTOR-TAB(C4-I1)
003540     ADD 1 TO WP-L-ANZ
003550     SET WP-L-IDX TO WP-L-ANZ
003560     MOVE W-L-WERT TO WP-L-TAB(WP-L-IDX)
003570     .
003580
003590******************************************************************
003600* L-Werte sortieren (Tauschverfahren, aufsteigend)
003610******************************************************************
003620 C330-L-SORTIEREN SECTION.
003630 C330-00.
003640     IF  WP-L-ANZ < 2
003650         EXIT SECTION
003660     END-IF
003670     SET W-SORT-NOCHMAL TO TRUE
003680     PERFORM C331-EINE-PASSE
003690             WITH TEST AFTER
003700             UNTIL NOT W-SORT-NOCHMAL
003710     .
003720 C330-99.
003730     EXIT.
003740
003750 C331-EINE-PASSE.
003760     MOVE "N" TO W-SORT-SW
003770     PERFORM C332-VERGLEICHEN
003780             VARYING WP-L-IDX FROM 1 BY 1
003790             UNTIL WP-L-IDX > WP-L-ANZ - 1
003800     .
003810
003820 C332-VERGLEICHEN.
003830     SET WP-L-IDX2 TO WP-L-IDX
003840     SET WP-L-IDX2 UP BY 1
003850     IF  WP-L-TAB(WP-L-IDX) > WP-L-TAB(WP-L-IDX2)
003860         MOVE WP-L-TAB(WP-L-IDX)  TO W-L-WERT
003870         MOVE WP-L-TAB(WP-L-IDX2) TO WP-L-TAB(WP-L-IDX)
003880         MOVE W-L-WERT            TO WP-L-TAB(WP-L-IDX2)
003890         SET W-SORT-NOCHMAL TO TRUE
003900     END-IF
003910     .
003920
003930******************************************************************
003940* L-Werte deduplizieren (benachbarte Gleichwerte nach Sortierung)
003950******************************************************************
003960 C340-L-DEDUPLIZIEREN SECTION.
003970 C340-00.
003980     MOVE ZERO TO C4-I2
003990     PERFORM C341-PRUEFEN
004000             VARYING C4-I1 FROM 1 BY 1
004010             UNTIL C4-I1 > WP-L-ANZ
004020     MOVE C4-I2 TO WP-L-ANZ
004030     .
004040 C340-99.
004050     EXIT.
004060
004070 C341-PRUEFEN.
004080     IF  C4-I2 = ZERO
004090         ADD 1 TO C4-I2
004100         SET WP-L-IDX2 TO C4-I2
004110         SET WP-L-IDX  TO C4-I1
004120         MOVE WP-L-TAB(WP-L-IDX) TO WP-L-TAB(WP-L-IDX2)
004130     ELSE
004140         SET WP-L-IDX2 TO C4-I2
004150         SET WP-L-IDX  TO C4-I1
004160         IF  WP-L-TAB(WP-L-IDX) NOT = WP-L-TAB(WP-L-IDX2)
004170             ADD 1 TO C4-I2
004180             SET WP-L-IDX2 TO C4-I2
004190             MOVE WP-L-TAB(WP-L-IDX) TO WP-L-TAB(WP-L-IDX2)
004200         END-IF
004210     END-IF
004220     .
004230
004240******************************************************************
004250* Ergebnis der Einleseverarbeitung in LINK-REC uebertragen
004260******************************************************************
004270 D100-LINK-FUELLEN SECTION.
004280 D100-00.
004290     MOVE WP-TITLE TO LINK-HEADER-TITLE
004300     MOVE WP-CODE  TO LINK-DESIGN-CODE
004310     MOVE WP-GWL   TO LINK-GWL
004320     MOVE WP-BETA  TO LINK-BETA
004330     MOVE WP-THETA TO LINK-THETA
004340     MOVE WS-STRATUM-ANZ TO LINK-STRATUM-ANZ
004350     MOVE WP-DF-ANZ      TO LINK-DF-ANZ
004360     MOVE WP-B-ANZ       TO LINK-B-ANZ
004370     MOVE WP-L-ANZ       TO LINK-L-ANZ
004380     PERFORM D110-STRATUM-UEBERTRAGEN
004390             VARYING C4-I1 FROM 1 BY 1
004400             UNTIL C4-I1 > WS-STRATUM-ANZ
004410     PERFORM D120-DF-UEBERTRAGEN
004420             VARYING C4-I1 FROM 1 BY 1
004430             UNTIL C4-I1 > WP-DF-ANZ
004440     PERFORM D130-B-UEBERTRAGEN
004450             VARYING C4-I1 FROM 1 BY 1
004460             UNTIL C4-I1 > WP-B-ANZ
004470     PERFORM D140-L-UEBERTRAGEN
004480             VARYING C4-I1 FROM 1 BY 1
004490             UNTIL C4-I1 > WP-L-ANZ
004500     .
004510 D100-99.
004520     EXIT.
004530
004540 D110-STRATUM-UEBERTRAGEN.
004550     SET WS-ST-IDX   TO C4-I1
004560     SET LINK-ST-IDX TO C4-I1
004570     MOVE WS-ST-ID(WS-ST-IDX)   TO LINK-ST-ID(LINK-ST-IDX)
004580     MOVE WS-ST-DESC(WS-ST-IDX) TO LINK-ST-DESC(LINK-ST-IDX)
004590     MOVE WS-ST-INITIAL(WS-ST-IDX) TO
004600                               LINK-ST-INITIAL(LINK-ST-IDX)
004610     MOVE WS-ST-FINAL(WS-ST-IDX) TO
004620                               LINK-ST-FINAL(LINK-ST-IDX)
004630     MOVE WS-ST-GAMMA-MOIST(WS-ST-IDX) TO
004640                               LINK-ST-GAMMA-MOIST(LINK-ST-IDX)
004650     MOVE WS-ST-GAMMA-SAT(WS-ST-IDX) TO
004660                               LINK-ST-GAMMA-SAT(LINK-ST-IDX)
004670     MOVE WS-ST-COHESION(WS-ST-IDX) TO
004680                               LINK-ST-COHESION(LINK-ST-IDX)
004690     MOVE WS-ST-PHI(WS-ST-IDX) TO LINK-ST-PHI(LINK-ST-IDX)
004700     .
004710
004720 D120-DF-UEBERTRAGEN.
004730     SET WP-DF-IDX   TO C4-I1
004740     SET LINK-DF-IDX TO C4-I1
004750     MOVE WP-DF-TAB(WP-DF-IDX) TO LINK-DF-TAB(LINK-DF-IDX)
004760     .
004770
004780 D130-B-UEBERTRAGEN.
004790     SET WP-B-IDX   TO C4-I1
004800     SET LINK-B-IDX TO C4-I1
004810     MOVE WP-B-TAB(WP-B-IDX) TO LINK-B-TAB(LINK-B-IDX)
004820     .
004830
004840 D140-L-UEBERTRAGEN.
004850     SET WP-L-IDX   TO C4-I1
004860     SET LINK-L-IDX TO C4-I1
004870     MOVE WP-L-TAB(WP-L-IDX) TO LINK-L-TAB(LINK-L-IDX)
004880     .
004890
